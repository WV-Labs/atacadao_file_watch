000100******************************************************************
000200* Author: ANDRE RAFFUL
000300* Installation: DEPARTAMENTO DE COMPRAS - REDE ATACADAO
000400* Date-Written: 04/03/2024
000500* Date-Compiled:
000600* Security: USO INTERNO
000700* Purpose: CARGA POSICIONAL DE PRODUTOS - MAPEAMENTO DE PRODUTO
000800*-----------------------------------------------------------------
000900* HISTORICO DE ALTERACOES
001000*-----------------------------------------------------------------
001100* 22/11/1986 AR  CHAMADO 0000 - VERSAO INICIAL, CONFERENCIA DE    CH0000
001200*                DIGITO VERIFICADOR EAN-13 - ROTINA DE ORIGEM.    CH0000  
001300* 08/08/2026 AR  CHAMADO 4410 - ROTINA NOVA, A PARTIR DO ESTILO   CH4410  
001400*                DE CALCULO DIGITO-A-DIGITO DE SCMP0902: MAPEIA   CH4410  
001500*                UM ITEM JA EXTRAIDO (SCMP0602) PARA UM REGISTRO  CH4410  
001600*                DE PRODUTO.                                      CH4410  
001700* 08/08/2026 AR  CHAMADO 4410 - DERIVACAO DO ID E DO CODIGO DE    CH4410
001800*                BARRAS FEITAS SEPARADAMENTE (CADA UMA FAZ SEU    CH4410
001900*                PROPRIO DEZERO), DO JEITO QUE A ROTINA DE        CH4410
002000*                ORIGEM FAZIA - NAO REAPROVEITAR UM RESULTADO     CH4410
002100*                NO OUTRO.                                        CH4410
002200* 09/08/2026 LMS CHAMADO 4434 - CATEGORIA-ID CALCULADA POR SOMA   CH4434
002300*                DE POSICAO NA TABELA WS-ALFABETO-NUMERICO, JA    CH4434
002400*                QUE O SISTEMA DE ORIGEM CALCULAVA ESTE ID POR    CH4434
002500*                OUTRO METODO, SEM EQUIVALENTE DIRETO NESTE       CH4434
002600*                COBOL - APROXIMACAO DOCUMENTADA NO CABECALHO     CH4434
002700*                DESTE PROGRAMA - Y2K N/A, ROTINA SEM DATA.       CH4434
002800* 09/08/2026 LMS CHAMADO 4441 - AJUSTE DE REDACAO NOS COMENTARIOS CH4441
002900*                DESTE PROGRAMA, SEM ALTERACAO DE LOGICA -        CH4441
003000*                Y2K N/A, ROTINA SEM DATA.                        CH4441
003100* 09/08/2026 LMS CHAMADO 4442 - CORRIGIDA A DATA DE ESCRITA NO    CH4442
003200*                CABECALHO (CONSTAVA A DATA DA REESCRITA DE       CH4442
003300*                CH4410); DEZERO DO ID E DO CODIGO DE BARRAS       CH4442
003400*                PASSOU A COPIAR OS DIGITOS VIA TABELA OCCURS      CH4442
003500*                (LKS-COD-CARACTERE/WS-COD-DEZ-CARACTERE/          CH4442
003600*                WS-BARRAS-DIG-CARACTERE), SEM REFERENCE          CH4442
003700*                MODIFICATION; PONTEIROS E INDICES E CHECKSUM      CH4442
003800*                PASSARAM A 77 - Y2K N/A, ROTINA SEM DATA.         CH4442
003900*-----------------------------------------------------------------
004000*-----------------------------------------------------------------
004100 IDENTIFICATION DIVISION.
004200*-----------------------------------------------------------------
004300 PROGRAM-ID.    SCMP0603.
004400 AUTHOR.        ANDRE RAFFUL.
004500 INSTALLATION.  DEPARTAMENTO DE COMPRAS - REDE ATACADAO.
004600 DATE-WRITTEN.  22/11/1986.
004700 DATE-COMPILED.
004800 SECURITY.      USO INTERNO.
004900*-----------------------------------------------------------------
005000* RECEBE UM ITEM JA EXTRAIDO DA LINHA POSICIONAL (SAIDA DE
005100* SCMP0602) E MONTA O REGISTRO DE PRODUTO: ID, NOME, DESCRICAO,
005200* PRECO, CODIGO DE BARRAS, CATEGORIA E OS CAMPOS SEM ORIGEM NO
005300* ARQUIVO (SEMPRE COM VALOR FIXO). ERRO EM QUALQUER PASSO E
005400* FATAL PARA O ARQUIVO INTEIRO (NAO HA PULAR-E-CONTINUAR AQUI,
005500* AO CONTRARIO DA VALIDACAO DE SCMP0601).
005600*-----------------------------------------------------------------
005700 ENVIRONMENT DIVISION.
005800*-----------------------------------------------------------------
005900 CONFIGURATION SECTION.
006000 SPECIAL-NAMES.
006100     CLASS CLASSE-DIGITO IS "0" THRU "9".
006200*-----------------------------------------------------------------
006300 DATA DIVISION.
006400*-----------------------------------------------------------------
006500 WORKING-STORAGE SECTION.
006600*-----------------------------------------------------------------
006700* TABELA DE APOIO PARA O CALCULO DO CATEGORIA-ID (SUBSTITUI O
006800* METODO DE CALCULO DA ROTINA DE ORIGEM - VER CABECALHO). A
006900* POSICAO DO CARACTERE NESTA TABELA (1 A 36) FAZ AS VEZES DO
007000* "VALOR NUMERICO" DO CARACTERE - NAO EXISTE FUNCTION INTRINSECA
007100* NESTE COMPILADOR PARA ISSO.
007200*-----------------------------------------------------------------
007300 01  WS-ALFABETO-NUMERICO              PIC X(036) VALUE
007400         "0123456789ABCDEFGHIJKLMNOPQRSTUVWXYZ".
007500 01  WS-TABELA-CARACTERES REDEFINES WS-ALFABETO-NUMERICO.
007600     05 WS-TAB-CARACTERE OCCURS 36 TIMES PIC X(001).
007700*
007800 01  WS-CODIGO-DEZERADO                PIC X(006).
007900 01  WS-CODIGO-DEZERADO-NUM REDEFINES WS-CODIGO-DEZERADO
008000                                       PIC 9(006).
008100 01  WS-CODIGO-DEZERADO-TAB REDEFINES WS-CODIGO-DEZERADO.
008200     05 WS-COD-DEZ-CARACTERE OCCURS 6 TIMES PIC X(001).
008300*
008400 01  WS-CATEGORIA-DUPLA.
008500     05 WS-CATEGORIA-CHAR OCCURS 2 TIMES PIC X(001).
008600     05 FILLER                         PIC X(002).
008700*
008800 01  WS-BARRAS-MONTAGEM                PIC X(013) VALUE SPACES.
008900 01  WS-BARRAS-CAMPOS REDEFINES WS-BARRAS-MONTAGEM.
009000     05 WS-BARRAS-PREFIXO              PIC X(003).
009100     05 WS-BARRAS-DIGITOS              PIC X(010).
009200     05 WS-BARRAS-DIGITOS-TAB REDEFINES WS-BARRAS-DIGITOS.
009300         10 WS-BARRAS-DIG-CARACTERE OCCURS 10 TIMES PIC X(001).
009400*
009500 77  WS-POS-CODIGO                     PIC 9(002) COMP.
009600 77  WS-POS-BARRAS                     PIC 9(002) COMP.
009700 77  WS-TAM-RESTANTE                   PIC 9(002) COMP.
009800 77  WS-TAM-BARRAS                     PIC 9(002) COMP.
009900 77  WS-IDX-COPIA-CODIGO               PIC 9(002) COMP.
010000 77  WS-IDX-COPIA-BARRAS               PIC 9(002) COMP.
010100 77  WS-IDX-CODIGO-ORIGEM              PIC 9(002) COMP.
010200 77  WS-IDX-CODIGO-DESTINO             PIC 9(002) COMP.
010300 77  WS-IDX-TAB                        PIC 9(002) COMP.
010400 77  WS-IDX-CATEGORIA                  PIC 9(002) COMP.
010500*
010600 77  WS-SOMA-CHECKSUM                  PIC 9(006) COMP.
010700 77  WS-QUOCIENTE-CHECKSUM             PIC 9(006) COMP.
010800 77  WS-RESTO-CHECKSUM                 PIC 9(003) COMP.
010900*-----------------------------------------------------------------
011000 LINKAGE SECTION.
011100*-----------------------------------------------------------------
011200 01  LKS-PARAMETRO.
011300     05 LKS-MAP-RETORNO                PIC 9(001).
011400         88 LKS-MAP-OK                 VALUE 0.
011500         88 LKS-MAP-COM-ERRO           VALUE 1.
011600     05 LKS-MAP-MENSAGEM-ERRO          PIC X(060).
011700     05 LKS-MAP-CODIGO                 PIC X(006).
011800     05 LKS-MAP-CODIGO-CAMPOS REDEFINES LKS-MAP-CODIGO.
011900         10 LKS-COD-CARACTERE OCCURS 6 TIMES PIC X(001).
012000     05 LKS-MAP-NOME                   PIC X(025).
012100     05 LKS-MAP-CATEGORIA              PIC X(002).
012200     05 LKS-MAP-VALOR                  PIC 9(004)V9(002).
012300     05 LKS-MAP-ID                     PIC 9(009).
012400     05 LKS-MAP-NOME-LIMPO             PIC X(050).
012500     05 LKS-MAP-DESCRICAO              PIC X(100).
012600     05 LKS-MAP-PRECO                  PIC 9(004)V9(002).
012700     05 LKS-MAP-PRECO-PROMOCAO         PIC 9(004)V9(002).
012800     05 LKS-MAP-CODIGO-BARRAS          PIC X(013).
012900     05 LKS-MAP-ESTOQUE                PIC 9(005).
013000     05 LKS-MAP-IMPORTADO              PIC X(001).
013100         88 LKS-MAP-EH-IMPORTADO       VALUE "Y".
013200         88 LKS-MAP-NAO-IMPORTADO      VALUE "N".
013300     05 LKS-MAP-ATIVO                  PIC X(001).
013400         88 LKS-MAP-EH-ATIVO           VALUE "Y".
013500         88 LKS-MAP-NAO-ATIVO          VALUE "N".
013600     05 LKS-MAP-UNIDADE-MEDIDA         PIC X(001).
013700     05 LKS-MAP-CATEGORIA-ID           PIC 9(004).
013800     05 LKS-MAP-CATEGORIA-NOME         PIC X(020).
013900     05 LKS-MAP-IMAGEM                 PIC X(001).
014000     05 FILLER                         PIC X(010).
014100*-----------------------------------------------------------------
014200* ENTRADA: LKS-MAP-CODIGO/NOME/CATEGORIA/VALOR (SAIDA DE
014300*          SCMP0602, JA EXTRAIDOS E, NO CASO DE VALOR, JA
014400*          CONVERTIDOS PARA 2 CASAS DECIMAIS)
014500* SAIDA:   DEMAIS CAMPOS DESTE REGISTRO (REGISTRO DE PRODUTO)
014600* LKS-MAP-RETORNO = 0 - OK / 1 - ERRO FATAL (ABORTA O ARQUIVO)
014700*-----------------------------------------------------------------
014800*-----------------------------------------------------------------
014900 PROCEDURE DIVISION USING LKS-PARAMETRO.
015000*-----------------------------------------------------------------
015100 MAIN-PROCEDURE.
015200*
015300     MOVE 0                     TO LKS-MAP-RETORNO.
015400     MOVE SPACES                TO LKS-MAP-MENSAGEM-ERRO.
015500*
015600     PERFORM P100-DERIVA-ID THRU P100-EXIT.
015700*
015800     IF LKS-MAP-OK
015900         PERFORM P200-LIMPA-NOME THRU P200-EXIT
016000     END-IF.
016100*
016200     IF LKS-MAP-OK
016300         PERFORM P300-GERA-DESCRICAO THRU P300-EXIT
016400     END-IF.
016500*
016600     IF LKS-MAP-OK
016700         PERFORM P400-COPIA-PRECO-E-DEFAULTS THRU P400-EXIT
016800     END-IF.
016900*
017000     IF LKS-MAP-OK
017100         PERFORM P500-GERA-CODIGO-BARRAS THRU P500-EXIT
017200     END-IF.
017300*
017400     IF LKS-MAP-OK
017500         PERFORM P600-MAPEIA-CATEGORIA THRU P600-EXIT
017600     END-IF.
017700*
017800     GOBACK.
017900*-----------------------------------------------------------------
018000 P100-DERIVA-ID.
018100*    RETIRA TODOS OS ZEROS A ESQUERDA DO CODIGO E CONVERTE O
018200*    QUE SOBRA PARA NUMERICO; SE SOBRAR NADA (CODIGO SO COM
018300*    ZEROS) O ID FICA ZERO. ERRO SE O CODIGO FOR BRANCO OU SE O
018400*    RESTO NAO FOR NUMERICO.
018500*
018600     IF LKS-MAP-CODIGO = SPACES
018700         MOVE 1                      TO LKS-MAP-RETORNO
018800         MOVE "CODIGO DO ITEM EM BRANCO"
018900                                     TO LKS-MAP-MENSAGEM-ERRO
019000     ELSE
019100         PERFORM P110-ACHA-1O-NAO-ZERO THRU P110-EXIT
019200             VARYING WS-POS-CODIGO FROM 1 BY 1
019300             UNTIL WS-POS-CODIGO > 6
019400                OR LKS-COD-CARACTERE(WS-POS-CODIGO) NOT = "0"
019500         IF WS-POS-CODIGO > 6
019600             MOVE ZEROS              TO LKS-MAP-ID
019700         ELSE
019800             COMPUTE WS-TAM-RESTANTE = 7 - WS-POS-CODIGO
019900             MOVE ZEROS              TO WS-CODIGO-DEZERADO
020000             PERFORM P115-COPIA-DIGITOS-CODIGO THRU P115-EXIT
020100                 VARYING WS-IDX-COPIA-CODIGO FROM 1 BY 1
020200                 UNTIL WS-IDX-COPIA-CODIGO > WS-TAM-RESTANTE
020300             IF WS-CODIGO-DEZERADO IS NOT NUMERIC
020400                 MOVE 1              TO LKS-MAP-RETORNO
020500                 MOVE "CODIGO DO ITEM NAO PUDE SER CONVERTIDO"
020600                                     TO LKS-MAP-MENSAGEM-ERRO
020700             ELSE
020800                 MOVE WS-CODIGO-DEZERADO-NUM TO LKS-MAP-ID
020900             END-IF
021000         END-IF
021100     END-IF.
021200*
021300 P100-EXIT.
021400     EXIT.
021500*-----------------------------------------------------------------
021600 P110-ACHA-1O-NAO-ZERO.
021700*    CORPO VAZIO DE PROPOSITO - O TESTE DO VARYING/UNTIL ACIMA
021800*    JA FAZ A VARREDURA; A PARADA E O RESULTADO.
021900     CONTINUE.
022000*
022100 P110-EXIT.
022200     EXIT.
022300*-----------------------------------------------------------------
022400 P115-COPIA-DIGITOS-CODIGO.
022500*    COPIA, CARACTER A CARACTER, OS DIGITOS QUE SOBRARAM DO
022600*    CODIGO (A PARTIR DO 1O NAO-ZERO) PARA O CAMPO DEZERADO,
022700*    JUSTIFICADOS A DIREITA.
022800*
022900     COMPUTE WS-IDX-CODIGO-ORIGEM =
023000             WS-POS-CODIGO + WS-IDX-COPIA-CODIGO - 1.
023100     COMPUTE WS-IDX-CODIGO-DESTINO =
023200             6 - WS-TAM-RESTANTE + WS-IDX-COPIA-CODIGO.
023300     MOVE LKS-COD-CARACTERE(WS-IDX-CODIGO-ORIGEM)
023400         TO WS-COD-DEZ-CARACTERE(WS-IDX-CODIGO-DESTINO).
023500*
023600 P115-EXIT.
023700     EXIT.
023800*-----------------------------------------------------------------
023900 P200-LIMPA-NOME.
024000*    NOME OBRIGATORIO. O CAMPO DE ORIGEM TEM NO MAXIMO 25
024100*    POSICOES, MENOR QUE O LIMITE DE 50 DO PRODUTO, ENTAO NUNCA
024200*    HA TRUNCAMENTO NA PRATICA - A COPIA JA MOVE E COMPLETA COM
024300*    BRANCOS A DIREITA.
024400*
024500     IF LKS-MAP-NOME = SPACES
024600         MOVE 1                      TO LKS-MAP-RETORNO
024700         MOVE "NOME DO ITEM EM BRANCO"
024800                                     TO LKS-MAP-MENSAGEM-ERRO
024900     ELSE
025000         MOVE LKS-MAP-NOME           TO LKS-MAP-NOME-LIMPO
025100     END-IF.
025200*
025300 P200-EXIT.
025400     EXIT.
025500*-----------------------------------------------------------------
025600 P300-GERA-DESCRICAO.
025700*    DESCRICAO E SOMENTE O NOME JA LIMPO (A VARIANTE PREVISTA NA
025800*    ROTINA DE ORIGEM, "NOME - CATEGORIA", NUNCA FOI ATIVADA E
025900*    NAO ENTRA AQUI). O SUBSTITUTO "PRODUTO" PARA NOME
026000*    EM BRANCO NUNCA E ALCANCADO PORQUE P200 JA BARROU O NOME
026100*    EM BRANCO ANTES - MANTIDO NO COMENTARIO PARA REGISTRO.
026200*
026300     MOVE LKS-MAP-NOME-LIMPO         TO LKS-MAP-DESCRICAO.
026400*
026500 P300-EXIT.
026600     EXIT.
026700*-----------------------------------------------------------------
026800 P400-COPIA-PRECO-E-DEFAULTS.
026900*    PRECO E COPIA DIRETA DO ITEM. OS DEMAIS CAMPOS NAO TEM
027000*    ORIGEM NO ARQUIVO DE ITENS - SAO SEMPRE OS MESMOS VALORES.
027100*
027200     MOVE LKS-MAP-VALOR              TO LKS-MAP-PRECO.
027300     MOVE ZEROS                      TO LKS-MAP-PRECO-PROMOCAO.
027400     MOVE ZEROS                      TO LKS-MAP-ESTOQUE.
027500     SET LKS-MAP-NAO-IMPORTADO       TO TRUE.
027600     SET LKS-MAP-EH-ATIVO            TO TRUE.
027700     MOVE "X"                        TO LKS-MAP-UNIDADE-MEDIDA.
027800     MOVE SPACE                      TO LKS-MAP-IMAGEM.
027900*
028000 P400-EXIT.
028100     EXIT.
028200*-----------------------------------------------------------------
028300 P500-GERA-CODIGO-BARRAS.
028400*    SEM ERRO POSSIVEL AQUI: CODIGO EM BRANCO GERA CODIGO DE
028500*    BARRAS EM BRANCO. O DEZERO E REFEITO DE FORMA INDEPENDENTE
028600*    DO CALCULO DO ID (MESMO QUE O RESULTADO SEJA IGUAL).
028700*
028800     MOVE SPACES                     TO WS-BARRAS-MONTAGEM.
028900     IF LKS-MAP-CODIGO NOT = SPACES
029000         PERFORM P510-ACHA-1O-NAO-ZERO THRU P510-EXIT
029100             VARYING WS-POS-BARRAS FROM 1 BY 1
029200             UNTIL WS-POS-BARRAS > 6
029300                OR LKS-COD-CARACTERE(WS-POS-BARRAS) NOT = "0"
029400         MOVE "789"                  TO WS-BARRAS-PREFIXO
029500         IF WS-POS-BARRAS < 7
029600             COMPUTE WS-TAM-BARRAS = 7 - WS-POS-BARRAS
029700             PERFORM P515-COPIA-DIGITOS-BARRAS THRU P515-EXIT
029800                 VARYING WS-IDX-COPIA-BARRAS FROM 1 BY 1
029900                 UNTIL WS-IDX-COPIA-BARRAS > WS-TAM-BARRAS
030000         END-IF
030100     END-IF.
030200     MOVE WS-BARRAS-MONTAGEM         TO LKS-MAP-CODIGO-BARRAS.
030300*
030400 P500-EXIT.
030500     EXIT.
030600*-----------------------------------------------------------------
030700 P510-ACHA-1O-NAO-ZERO.
030800     CONTINUE.
030900*
031000 P510-EXIT.
031100     EXIT.
031200*-----------------------------------------------------------------
031300 P515-COPIA-DIGITOS-BARRAS.
031400*    COPIA, CARACTER A CARACTER, OS DIGITOS QUE SOBRARAM DO
031500*    CODIGO (A PARTIR DO 1O NAO-ZERO) PARA O CODIGO DE BARRAS,
031600*    JUSTIFICADOS A ESQUERDA (O CAMPO JA FOI LIMPO COM SPACES).
031700*
031800     COMPUTE WS-IDX-CODIGO-ORIGEM =
031900             WS-POS-BARRAS + WS-IDX-COPIA-BARRAS - 1.
032000     MOVE LKS-COD-CARACTERE(WS-IDX-CODIGO-ORIGEM)
032100         TO WS-BARRAS-DIG-CARACTERE(WS-IDX-COPIA-BARRAS).
032200*
032300 P515-EXIT.
032400     EXIT.
032500*-----------------------------------------------------------------
032600 P600-MAPEIA-CATEGORIA.
032700*    CATEGORIA EM BRANCO VIRA A CATEGORIA PADRAO "GERAL"/1. DO
032800*    CONTRARIO, O NOME DA CATEGORIA E O PROPRIO TEXTO INFORMADO,
032900*    E O ID E A SOMA DA POSICAO DE CADA CARACTERE NA TABELA
033000*    WS-ALFABETO-NUMERICO, MOD 1000, MAIS 1 - SUBSTITUTO DO
033100*    METODO DE CALCULO DA ROTINA DE ORIGEM (VER CABECALHO DESTE
033200*    PROGRAMA).
033300*
033400     IF LKS-MAP-CATEGORIA = SPACES
033500         MOVE 1                      TO LKS-MAP-CATEGORIA-ID
033600         MOVE "Geral"                TO LKS-MAP-CATEGORIA-NOME
033700     ELSE
033800         MOVE LKS-MAP-CATEGORIA      TO LKS-MAP-CATEGORIA-NOME
033900         MOVE LKS-MAP-CATEGORIA      TO WS-CATEGORIA-DUPLA
034000         MOVE ZEROS                  TO WS-SOMA-CHECKSUM
034100         PERFORM P610-SOMA-CARACTER THRU P610-EXIT
034200             VARYING WS-IDX-CATEGORIA FROM 1 BY 1
034300             UNTIL WS-IDX-CATEGORIA > 2
034400         DIVIDE WS-SOMA-CHECKSUM BY 1000
034500             GIVING WS-QUOCIENTE-CHECKSUM
034600             REMAINDER WS-RESTO-CHECKSUM
034700         COMPUTE LKS-MAP-CATEGORIA-ID = WS-RESTO-CHECKSUM + 1
034800     END-IF.
034900*
035000 P600-EXIT.
035100     EXIT.
035200*-----------------------------------------------------------------
035300 P610-SOMA-CARACTER.
035400*    PROCURA O CARACTER DA CATEGORIA NA TABELA E SOMA A POSICAO
035500*    ENCONTRADA (1 A 36); CARACTER FORA DA TABELA (ESPACO, POR
035600*    EXEMPLO) NAO SOMA NADA.
035700*
035800     PERFORM P620-PROCURA-NA-TABELA THRU P620-EXIT
035900         VARYING WS-IDX-TAB FROM 1 BY 1
036000         UNTIL WS-IDX-TAB > 36
036100            OR WS-TAB-CARACTERE(WS-IDX-TAB) =
036200               WS-CATEGORIA-CHAR(WS-IDX-CATEGORIA)
036300     IF WS-IDX-TAB < 37
036400         ADD WS-IDX-TAB              TO WS-SOMA-CHECKSUM
036500     END-IF.
036600*
036700 P610-EXIT.
036800     EXIT.
036900*-----------------------------------------------------------------
037000 P620-PROCURA-NA-TABELA.
037100     CONTINUE.
037200*
037300 P620-EXIT.
037400     EXIT.
037500*-----------------------------------------------------------------
037600 END PROGRAM SCMP0603.
