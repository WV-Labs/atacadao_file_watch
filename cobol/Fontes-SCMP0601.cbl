000100******************************************************************
000200* Author: ANDRE RAFFUL
000300* Installation: DEPARTAMENTO DE COMPRAS - REDE ATACADAO
000400* Date-Written: 04/03/2024
000500* Date-Compiled:
000600* Security: USO INTERNO
000700* Purpose: CARGA POSICIONAL DE PRODUTOS - VALIDACAO DE LINHA
000800*-----------------------------------------------------------------
000900* HISTORICO DE ALTERACOES
001000*-----------------------------------------------------------------
001100* 09/09/1985 AR  CHAMADO 0000 - VERSAO INICIAL, CADASTRO DE TIPOS CH0000
001200*                DE PRODUTOS (LISTAGEM) - ROTINA DE ORIGEM.       CH0000  
001300* 22/03/2024 AR  CHAMADO 1182 - ROTINA REAPROVEITADA PARA A CARGA CH1182  
001400*                DE PRECOS DE PRODUTOS.                           CH1182  
001500* 08/08/2026 AR  CHAMADO 4410 - REESCRITA PARA VALIDAR A LINHA    CH4410  
001600*                POSICIONAL DO ARQUIVO DE ITENS DO ATACADAO ANTES CH4410  
001700*                DO PARSE (SCMP0602) E DO MAPEAMENTO (SCMP0603).  CH4410  
001800* 08/08/2026 AR  CHAMADO 4410 - INCLUIDA VALIDACAO DE CODIGO,     CH4410  
001900*                NOME, CATEGORIA, VALOR, TIPO-PRODUTO E           CH4410  
002000*                DIAS-VALIDADE CONFORME LAYOUT DO ARQUIVO.        CH4410  
002100* 09/08/2026 LMS CHAMADO 4433 - AJUSTE NO TAMANHO MINIMO DE LINHA CH4433
002200*                (120 POSICOES) - Y2K N/A, ROTINA SEM DATA.       CH4433
002300* 09/08/2026 LMS CHAMADO 4441 - RETIRADO O AVISO DE VALOR ZERADO  CH4441
002400*                (NAO CONSTA NA REGRA DE VALIDACAO); CONFERENCIA  CH4441
002500*                DE TAMANHO DO CODIGO PASSOU A USAR REDEFINES     CH4441
002600*                (WS-CMP-CODIGO-CAMPOS) - Y2K N/A, SEM DATA.      CH4441
002700* 09/08/2026 LMS CHAMADO 4442 - CORRIGIDA A DATA DE ESCRITA NO    CH4442
002800*                CABECALHO (CONSTAVA A DATA DA REESCRITA DE       CH4442
002900*                CH4410); CONFERENCIA DE NOME E DE CATEGORIA      CH4442
003000*                PASSOU A USAR REDEFINES (WS-CMP-NOME-CAMPOS,     CH4442
003100*                WS-CMP-CATEGORIA-CAMPOS), NO MESMO PADRAO JA     CH4442
003200*                USADO PARA O CODIGO; CONTADORES DE PONTO E DE    CH4442
003300*                SINAL PASSARAM A 77 - Y2K N/A, SEM DATA.         CH4442
003400*-----------------------------------------------------------------
003500*-----------------------------------------------------------------
003600 IDENTIFICATION DIVISION.
003700*-----------------------------------------------------------------
003800 PROGRAM-ID.    SCMP0601.
003900 AUTHOR.        ANDRE RAFFUL.
004000 INSTALLATION.  DEPARTAMENTO DE COMPRAS - REDE ATACADAO.
004100 DATE-WRITTEN.  09/09/1985.
004200 DATE-COMPILED.
004300 SECURITY.      USO INTERNO.
004400*-----------------------------------------------------------------
004500* VALIDA A LINHA POSICIONAL DO ARQUIVO DE ITENS DO ATACADAO,
004600* CAMPO A CAMPO, ANTES DO PARSE. NAO ALTERA CONTADORES DE ARQUIVO,
004700* APENAS DEVOLVE SE A LINHA PASSOU OU NAO NAS REGRAS DE VALIDACAO.
004800* ESTA ROTINA E O PARSER (SCMP0602) SAO INDEPENDENTES: CADA UMA
004900* TEM SEU PROPRIO TAMANHO MINIMO DE LINHA E NAO EXISTE CHAMADA DE
005000* UMA PARA A OUTRA - MANTIDO ASSIM DE PROPOSITO (VIDE SCMP0600).
005100*-----------------------------------------------------------------
005200 ENVIRONMENT DIVISION.
005300*-----------------------------------------------------------------
005400 CONFIGURATION SECTION.
005500 SPECIAL-NAMES.
005600     CLASS CLASSE-DIGITO IS "0" THRU "9".
005700*-----------------------------------------------------------------
005800 DATA DIVISION.
005900*-----------------------------------------------------------------
006000 WORKING-STORAGE SECTION.
006100*-----------------------------------------------------------------
006200 01  WS-LINHA-VALIDA                  PIC X(170).
006300*
006400 01  WS-LINHA-CAMPOS REDEFINES WS-LINHA-VALIDA.
006500     05 WS-CMP-CATEGORIA              PIC X(002).
006600     05 WS-CMP-CATEGORIA-CAMPOS REDEFINES WS-CMP-CATEGORIA.
006700         10 WS-CAT-1A-POSICAO         PIC X(001).
006800         10 WS-CAT-ULTIMA-POSICAO     PIC X(001).
006900     05 FILLER                        PIC X(002).
007000     05 WS-CMP-TIPO-PRODUTO           PIC X(001).
007100     05 WS-CMP-CODIGO                 PIC X(006).
007200     05 WS-CMP-CODIGO-CAMPOS REDEFINES WS-CMP-CODIGO.
007300         10 WS-COD-1A-POSICAO         PIC X(001).
007400         10 FILLER                    PIC X(004).
007500         10 WS-COD-ULTIMA-POSICAO     PIC X(001).
007600     05 WS-CMP-VALOR                  PIC X(006).
007700     05 WS-CMP-DIAS-VALIDADE          PIC X(003).
007800     05 WS-CMP-NOME                   PIC X(025).
007900     05 WS-CMP-NOME-CAMPOS REDEFINES WS-CMP-NOME.
008000         10 WS-NOME-1A-POSICAO        PIC X(001).
008100         10 FILLER                    PIC X(023).
008200         10 WS-NOME-ULTIMA-POSICAO    PIC X(001).
008300     05 FILLER                        PIC X(075).
008400     05 WS-CMP-OBSERVACOES            PIC X(050).
008500*
008600 01  WS-DIAS-TESTE                    PIC X(003).
008700*
008800 01  WS-DIAS-TESTE-CAMPOS REDEFINES WS-DIAS-TESTE.
008900     05 WS-DIAS-1A-POSICAO            PIC X(001).
009000     05 WS-DIAS-RESTANTE              PIC X(002).
009100*
009200 77  WS-CONTA-PONTO                   PIC 9(002) COMP.
009300 77  WS-CONTA-SINAL                   PIC 9(002) COMP.
009400*-----------------------------------------------------------------
009500 LINKAGE SECTION.
009600*-----------------------------------------------------------------
009700 01  LKS-PARAMETRO.
009800     05 LKS-VAL-LINHA                 PIC X(170).
009900     05 LKS-VAL-TAMANHO               PIC 9(003) COMP.
010000     05 LKS-VAL-RETORNO               PIC 9(001).
010100         88 LKS-VAL-LINHA-OK          VALUE 0.
010200         88 LKS-VAL-LINHA-COM-ERRO    VALUE 1.
010300     05 LKS-VAL-MENSAGEM-ERRO         PIC X(060).
010400     05 FILLER                        PIC X(010).
010500*-----------------------------------------------------------------
010600* LKS-VAL-LINHA      = LINHA BRUTA DO ARQUIVO DE ITENS (170 POS,
010700*                      COMPLETADA COM BRANCOS A PARTIR DO TAMANHO
010800*                      REALMENTE LIDO)
010900* LKS-VAL-TAMANHO    = TAMANHO REAL DA LINHA LIDA (SEM O PAD)
011000* LKS-VAL-RETORNO    = 0 - LINHA VALIDA / 1 - LINHA COM ERRO
011100* LKS-VAL-MENSAGEM-ERRO = TEXTO DO PRIMEIRO ERRO ENCONTRADO
011200*-----------------------------------------------------------------
011300*-----------------------------------------------------------------
011400 PROCEDURE DIVISION USING LKS-PARAMETRO.
011500*-----------------------------------------------------------------
011600 MAIN-PROCEDURE.
011700*
011800     MOVE LKS-VAL-LINHA         TO WS-LINHA-VALIDA.
011900     MOVE 0                     TO LKS-VAL-RETORNO.
012000     MOVE SPACES                TO LKS-VAL-MENSAGEM-ERRO.
012100*
012200     PERFORM P100-VALIDA-TAMANHO THRU P100-EXIT.
012300*
012400     IF LKS-VAL-LINHA-OK
012500         PERFORM P200-VALIDA-CODIGO THRU P200-EXIT
012600     END-IF.
012700*
012800     IF LKS-VAL-LINHA-OK
012900         PERFORM P210-VALIDA-NOME THRU P210-EXIT
013000     END-IF.
013100*
013200     IF LKS-VAL-LINHA-OK
013300         PERFORM P220-VALIDA-CATEGORIA THRU P220-EXIT
013400     END-IF.
013500*
013600     IF LKS-VAL-LINHA-OK
013700         PERFORM P230-VALIDA-VALOR THRU P230-EXIT
013800     END-IF.
013900*
014000     IF LKS-VAL-LINHA-OK
014100         PERFORM P240-VALIDA-TIPO-PRODUTO THRU P240-EXIT
014200     END-IF.
014300*
014400     IF LKS-VAL-LINHA-OK
014500         PERFORM P250-VALIDA-DIAS-VALIDADE THRU P250-EXIT
014600     END-IF.
014700*
014800     GOBACK.
014900*-----------------------------------------------------------------
015000 P100-VALIDA-TAMANHO.
015100*    REGRA: LINHA NULA/BRANCA OU COM MENOS DE 120 POSICOES E
015200*    REJEITADA (O TAMANHO MINIMO E O INICIO DE OBSERVACOES).
015300*
015400     IF WS-LINHA-VALIDA = SPACES
015500         MOVE 1                      TO LKS-VAL-RETORNO
015600         MOVE "LINHA EM BRANCO"      TO LKS-VAL-MENSAGEM-ERRO
015700     ELSE
015800         IF LKS-VAL-TAMANHO < 120
015900             MOVE 1                  TO LKS-VAL-RETORNO
016000             MOVE "LINHA COM TAMANHO INFERIOR A 120 CARACTERES"
016100                                     TO LKS-VAL-MENSAGEM-ERRO
016200         END-IF
016300     END-IF.
016400*
016500 P100-EXIT.
016600     EXIT.
016700*-----------------------------------------------------------------
016800 P200-VALIDA-CODIGO.
016900*    CODIGO E OBRIGATORIO E DEVE OCUPAR TODAS AS 6 POSICOES DO
017000*    CAMPO (SEM BRANCO NA PRIMEIRA OU NA ULTIMA POSICAO), OU
017100*    SEJA, TRIM(CODIGO) DEVE TER EXATAMENTE 6 CARACTERES.
017200*
017300     IF WS-CMP-CODIGO = SPACES
017400         MOVE 1                      TO LKS-VAL-RETORNO
017500         MOVE "CODIGO DO ITEM EM BRANCO"
017600                                     TO LKS-VAL-MENSAGEM-ERRO
017700     ELSE
017800         IF WS-COD-1A-POSICAO = SPACE OR
017900            WS-COD-ULTIMA-POSICAO = SPACE
018000             MOVE 1                  TO LKS-VAL-RETORNO
018100             MOVE "CODIGO DO ITEM COM TAMANHO DIFERENTE DE 6"
018200                                     TO LKS-VAL-MENSAGEM-ERRO
018300         END-IF
018400     END-IF.
018500*
018600 P200-EXIT.
018700     EXIT.
018800*-----------------------------------------------------------------
018900 P210-VALIDA-NOME.
019000*    NOME E OBRIGATORIO E DEVE OCUPAR TODAS AS 25 POSICOES DO
019100*    CAMPO.
019200*
019300     IF WS-CMP-NOME = SPACES
019400         MOVE 1                      TO LKS-VAL-RETORNO
019500         MOVE "NOME DO ITEM EM BRANCO"
019600                                     TO LKS-VAL-MENSAGEM-ERRO
019700     ELSE
019800         IF WS-NOME-1A-POSICAO = SPACE OR
019900            WS-NOME-ULTIMA-POSICAO = SPACE
020000             MOVE 1                  TO LKS-VAL-RETORNO
020100             MOVE "NOME DO ITEM COM TAMANHO DIFERENTE DE 25"
020200                                     TO LKS-VAL-MENSAGEM-ERRO
020300         END-IF
020400     END-IF.
020500*
020600 P210-EXIT.
020700     EXIT.
020800*-----------------------------------------------------------------
020900 P220-VALIDA-CATEGORIA.
021000*    CATEGORIA E OBRIGATORIA E DEVE OCUPAR AS 2 POSICOES DO
021100*    CAMPO.
021200*
021300     IF WS-CMP-CATEGORIA = SPACES
021400         MOVE 1                      TO LKS-VAL-RETORNO
021500         MOVE "CATEGORIA DO ITEM EM BRANCO"
021600                                     TO LKS-VAL-MENSAGEM-ERRO
021700     ELSE
021800         IF WS-CAT-1A-POSICAO = SPACE OR
021900            WS-CAT-ULTIMA-POSICAO = SPACE
022000             MOVE 1                  TO LKS-VAL-RETORNO
022100             MOVE "CATEGORIA DO ITEM COM TAMANHO DIFERENTE DE 2"
022200                                     TO LKS-VAL-MENSAGEM-ERRO
022300         END-IF
022400     END-IF.
022500*
022600 P220-EXIT.
022700     EXIT.
022800*-----------------------------------------------------------------
022900 P230-VALIDA-VALOR.
023000*    VALOR E OBRIGATORIO, DEVE OCUPAR AS 6 POSICOES DO CAMPO E
023100*    SER ESTRITAMENTE NUMERICO (SOMENTE DIGITOS, SEM SINAL E SEM
023200*    PONTO DECIMAL NA LINHA BRUTA).
023300*
023400     IF WS-CMP-VALOR = SPACES
023500         MOVE 1                      TO LKS-VAL-RETORNO
023600         MOVE "VALOR DO ITEM EM BRANCO"
023700                                     TO LKS-VAL-MENSAGEM-ERRO
023800     ELSE
023900         IF WS-CMP-VALOR NOT NUMERIC
024000             MOVE 1                  TO LKS-VAL-RETORNO
024100             MOVE "VALOR DO ITEM NAO NUMERICO"
024200                                     TO LKS-VAL-MENSAGEM-ERRO
024300         END-IF
024400     END-IF.
024500*
024600 P230-EXIT.
024700     EXIT.
024800*-----------------------------------------------------------------
024900 P240-VALIDA-TIPO-PRODUTO.
025000*    TIPO-PRODUTO E OBRIGATORIO E OCUPA UMA UNICA POSICAO.
025100*
025200     IF WS-CMP-TIPO-PRODUTO = SPACE
025300         MOVE 1                      TO LKS-VAL-RETORNO
025400         MOVE "TIPO DE PRODUTO EM BRANCO"
025500                                     TO LKS-VAL-MENSAGEM-ERRO
025600     END-IF.
025700*
025800 P240-EXIT.
025900     EXIT.
026000*-----------------------------------------------------------------
026100 P250-VALIDA-DIAS-VALIDADE.
026200*    DIAS-VALIDADE E OBRIGATORIO E DEVE SER NUMERICO INTEIRO, OU,
026300*    NO MAXIMO, TER UM SINAL (+ OU -) NA 1A. POSICAO E UM PONTO
026400*    DECIMAL NO CAMPO - EQUIVALENTE AS TRES TENTATIVAS DE PARSE
026500*    (INTEIRO / PONTO-FLUTUANTE / LONGO) QUE A ROTINA DE ORIGEM
026600*    FAZIA PARA ACEITAR O CAMPO.
026700*
026800     IF WS-CMP-DIAS-VALIDADE = SPACES
026900         MOVE 1                      TO LKS-VAL-RETORNO
027000         MOVE "DIAS DE VALIDADE EM BRANCO"
027100                                     TO LKS-VAL-MENSAGEM-ERRO
027200     ELSE
027300         IF WS-CMP-DIAS-VALIDADE IS NUMERIC
027400             CONTINUE
027500         ELSE
027600             MOVE WS-CMP-DIAS-VALIDADE      TO WS-DIAS-TESTE
027700             MOVE ZEROS                     TO WS-CONTA-PONTO
027800                                                WS-CONTA-SINAL
027900             INSPECT WS-DIAS-TESTE
028000                 TALLYING WS-CONTA-PONTO FOR ALL "."
028100             IF WS-DIAS-1A-POSICAO = "+" OR
028200                WS-DIAS-1A-POSICAO = "-"
028300                 ADD 1                       TO WS-CONTA-SINAL
028400                 MOVE "0"                    TO WS-DIAS-1A-POSICAO
028500             END-IF
028600             IF WS-CONTA-PONTO > 1
028700                 MOVE 1                      TO LKS-VAL-RETORNO
028800             ELSE
028900                 IF WS-CONTA-PONTO = 1
029000                     INSPECT WS-DIAS-TESTE REPLACING ALL "." BY
029100                             "0"
029200                 END-IF
029300                 IF WS-DIAS-TESTE IS NOT NUMERIC
029400                     MOVE 1                  TO LKS-VAL-RETORNO
029500                 END-IF
029600             END-IF
029700             IF LKS-VAL-LINHA-COM-ERRO
029800                 MOVE "DIAS DE VALIDADE NAO NUMERICO"
029900                                     TO LKS-VAL-MENSAGEM-ERRO
030000             END-IF
030100         END-IF
030200     END-IF.
030300*
030400 P250-EXIT.
030500     EXIT.
030600*-----------------------------------------------------------------
030700 END PROGRAM SCMP0601.
