000100******************************************************************
000200* Author: ANDRE RAFFUL
000300* Installation: DEPARTAMENTO DE COMPRAS - REDE ATACADAO
000400* Date-Written: 04/03/2024
000500* Date-Compiled:
000600* Security: USO INTERNO
000700* Purpose: CARGA POSICIONAL DE PRODUTOS - EXTRACAO DE CAMPOS
000800*-----------------------------------------------------------------
000900* HISTORICO DE ALTERACOES
001000*-----------------------------------------------------------------
001100* 22/11/1986 AR  CHAMADO 0000 - VERSAO INICIAL, CONFERENCIA DE    CH0000
001200*                DIGITO VERIFICADOR EAN-13 - ROTINA DE ORIGEM.    CH0000  
001300* 22/03/2024 AR  CHAMADO 1182 - USADA NA CARGA DE PRECOS PARA     CH1182  
001400*                CONFERIR O CODIGO DE BARRAS DO PRODUTO.          CH1182  
001500* 08/08/2026 AR  CHAMADO 4410 - REESCRITA PARA EXTRAIR OS CAMPOS  CH4410  
001600*                DA LINHA POSICIONAL DO ARQUIVO DE ITENS DO       CH4410  
001700*                ATACADAO (CATEGORIA/TIPO/CODIGO/VALOR/DIAS DE    CH4410  
001800*                VALIDADE/NOME/OBSERVACOES).                      CH4410  
001900* 08/08/2026 AR  CHAMADO 4410 - VALOR EXTRAIDO COM CASAS DECIMAIS CH4410
002000*                IMPLICITAS (2 ULTIMAS POSICOES SAO OS CENTAVOS). CH4410
002100* 09/08/2026 LMS CHAMADO 4433 - LINHA COM MENOS DE 97 POSICOES    CH4433
002200*                ABORTA O PROCESSAMENTO DO ARQUIVO - Y2K N/A.     CH4433
002300* 09/08/2026 LMS CHAMADO 4442 - CORRIGIDA A DATA DE ESCRITA NO    CH4442
002400*                CABECALHO (CONSTAVA A DATA DA REESCRITA DE       CH4442
002500*                CH4410); CONTADOR DE PONTO DECIMAL PASSOU A 77 - CH4442
002600*                Y2K N/A, ROTINA SEM DATA.                        CH4442
002700* 09/08/2026 LMS CHAMADO 4443 - VALOR EM BRANCO PASSOU A GERAR    CH4443
002800*                PRECO ZERADO (SEM ERRO), EM VEZ DE CAIR NO       CH4443
002900*                RETORNO FATAL DE CAMPO NUMERICO INVALIDO - Y2K   CH4443
003000*                N/A, ROTINA SEM DATA.                            CH4443
003100*-----------------------------------------------------------------
003200*-----------------------------------------------------------------
003300 IDENTIFICATION DIVISION.
003400*-----------------------------------------------------------------
003500 PROGRAM-ID.    SCMP0602.
003600 AUTHOR.        ANDRE RAFFUL.
003700 INSTALLATION.  DEPARTAMENTO DE COMPRAS - REDE ATACADAO.
003800 DATE-WRITTEN.  22/11/1986.
003900 DATE-COMPILED.
004000 SECURITY.      USO INTERNO.
004100*-----------------------------------------------------------------
004200* TRANSFORMA A LINHA POSICIONAL DO ARQUIVO DE ITENS EM UM
004300* REGISTRO DE ITEM COM OS CAMPOS JA SEPARADOS. NAO REJEITA A
004400* LINHA POR REGRA DE NEGOCIO (ISSO E FEITO POR SCMP0601) - SO
004500* INTERROMPE (RETORNO FATAL) QUANDO A LINHA E CURTA DEMAIS OU
004600* QUANDO UM CAMPO NUMERICO NAO PODE SER CONVERTIDO.
004700*-----------------------------------------------------------------
004800 ENVIRONMENT DIVISION.
004900*-----------------------------------------------------------------
005000 CONFIGURATION SECTION.
005100 SPECIAL-NAMES.
005200     CLASS CLASSE-DIGITO IS "0" THRU "9".
005300*-----------------------------------------------------------------
005400 DATA DIVISION.
005500*-----------------------------------------------------------------
005600 WORKING-STORAGE SECTION.
005700*-----------------------------------------------------------------
005800 01  WS-LINHA-PARSE                   PIC X(170).
005900*
006000 01  WS-LINHA-CAMPOS REDEFINES WS-LINHA-PARSE.
006100     05 WS-CMP-CATEGORIA              PIC X(002).
006200     05 FILLER                        PIC X(002).
006300     05 WS-CMP-TIPO-PRODUTO           PIC X(001).
006400     05 WS-CMP-CODIGO                 PIC X(006).
006500     05 WS-CMP-VALOR                  PIC X(006).
006600     05 WS-CMP-DIAS-VALIDADE          PIC X(003).
006700     05 WS-CMP-NOME                   PIC X(025).
006800     05 FILLER                        PIC X(075).
006900     05 WS-CMP-OBSERVACOES            PIC X(050).
007000*
007100 01  WS-VALOR-DECIMAL REDEFINES WS-CMP-VALOR
007200                                   PIC 9(004)V9(002).
007300*
007400 01  WS-DIAS-INTEIRO   REDEFINES WS-CMP-DIAS-VALIDADE
007500                                   PIC 9(003).
007600*
007700 01  WS-DIAS-TESTE                    PIC X(003).
007800*
007900 01  WS-DIAS-TESTE-CAMPOS REDEFINES WS-DIAS-TESTE.
008000     05 WS-DIAS-1A-POSICAO            PIC X(001).
008100     05 WS-DIAS-RESTANTE              PIC X(002).
008200*
008300 77  WS-CONTA-PONTO                   PIC 9(002) COMP.
008400*-----------------------------------------------------------------
008500 LINKAGE SECTION.
008600*-----------------------------------------------------------------
008700 01  LKS-PARAMETRO.
008800     05 LKS-PRS-LINHA                 PIC X(170).
008900     05 LKS-PRS-TAMANHO               PIC 9(003) COMP.
009000     05 LKS-PRS-RETORNO               PIC 9(001).
009100         88 LKS-PRS-OK                VALUE 0.
009200         88 LKS-PRS-LINHA-CURTA       VALUE 1.
009300         88 LKS-PRS-ERRO-NUMERICO     VALUE 2.
009400         88 LKS-PRS-LINHA-BRANCA      VALUE 3.
009500     05 LKS-PRS-MENSAGEM-ERRO         PIC X(060).
009600     05 LKS-PRS-CATEGORIA             PIC X(002).
009700     05 LKS-PRS-TIPO-PRODUTO          PIC X(001).
009800     05 LKS-PRS-CODIGO                PIC X(006).
009900     05 LKS-PRS-VALOR                 PIC 9(004)V9(002).
010000     05 LKS-PRS-DIAS-VALIDADE         PIC 9(003).
010100     05 LKS-PRS-NOME                  PIC X(025).
010200     05 LKS-PRS-OBSERVACOES           PIC X(050).
010300     05 FILLER                        PIC X(010).
010400*-----------------------------------------------------------------
010500* LKS-PRS-LINHA    = LINHA BRUTA DO ARQUIVO DE ITENS (170 POS,
010600*                    COMPLETADA COM BRANCOS A PARTIR DO TAMANHO
010700*                    REALMENTE LIDO)
010800* LKS-PRS-TAMANHO  = TAMANHO REAL DA LINHA LIDA (SEM O PAD)
010900* LKS-PRS-RETORNO  = 0 - OK / 1 - LINHA CURTA (FATAL) /
011000*                    2 - CAMPO NUMERICO INVALIDO (FATAL)
011100* DEMAIS CAMPOS SAO A SAIDA DO REGISTRO DE ITEM (SO VALIDOS
011200* QUANDO LKS-PRS-OK)
011300*-----------------------------------------------------------------
011400*-----------------------------------------------------------------
011500 PROCEDURE DIVISION USING LKS-PARAMETRO.
011600*-----------------------------------------------------------------
011700 MAIN-PROCEDURE.
011800*
011900     MOVE LKS-PRS-LINHA         TO WS-LINHA-PARSE.
012000     MOVE 0                     TO LKS-PRS-RETORNO.
012100     MOVE SPACES                TO LKS-PRS-MENSAGEM-ERRO.
012200*
012300     PERFORM P090-VERIFICA-LINHA-BRANCA THRU P090-EXIT.
012400*
012500     IF LKS-PRS-OK
012600         PERFORM P100-VALIDA-TAMANHO-MINIMO THRU P100-EXIT
012700     END-IF.
012800*
012900     IF LKS-PRS-OK
013000         PERFORM P200-EXTRAI-CAMPOS THRU P200-EXIT
013100     END-IF.
013200*
013300     IF LKS-PRS-OK
013400         PERFORM P300-CONVERTE-VALOR THRU P300-EXIT
013500     END-IF.
013600*
013700     IF LKS-PRS-OK
013800         PERFORM P310-CONVERTE-DIAS-VALIDADE THRU P310-EXIT
013900     END-IF.
014000*
014100     GOBACK.
014200*-----------------------------------------------------------------
014300 P090-VERIFICA-LINHA-BRANCA.
014400*    LINHA NULA/BRANCA NAO E ERRO PARA O PARSE - SO NAO GERA
014500*    REGISTRO DE ITEM (RETORNO 3, TRATADO PELO CHAMADOR COMO UM
014600*    "PULA ESTA LINHA", DIFERENTE DE UM RETORNO FATAL).
014700*
014800     IF WS-LINHA-PARSE = SPACES
014900         MOVE 3                      TO LKS-PRS-RETORNO
015000     END-IF.
015100*
015200 P090-EXIT.
015300     EXIT.
015400*-----------------------------------------------------------------
015500 P100-VALIDA-TAMANHO-MINIMO.
015600*    O PARSE PRECISA DE, NO MINIMO, 97 POSICOES NA LINHA PARA
015700*    ALCANCAR O CAMPO NOME COM FOLGA - LINHA MENOR ABORTA O
015800*    ARQUIVO INTEIRO (NAO E UM SIMPLES DESCARTE DE LINHA).
015900*
016000     IF LKS-PRS-TAMANHO < 97
016100         MOVE 1                      TO LKS-PRS-RETORNO
016200         MOVE "LINHA COM TAMANHO INFERIOR A 97 CARACTERES"
016300                                     TO LKS-PRS-MENSAGEM-ERRO
016400     END-IF.
016500*
016600 P100-EXIT.
016700     EXIT.
016800*-----------------------------------------------------------------
016900 P200-EXTRAI-CAMPOS.
017000*    OS CAMPOS SAO FATIADOS PELAS POSICOES FIXAS DO LAYOUT. A
017100*    LINHA JA CHEGA COMPLETADA COM BRANCOS ATE 170 POSICOES, DE
017200*    MODO QUE OBSERVACOES (QUANDO AUSENTE NA LINHA REAL) SAI
017300*    NATURALMENTE EM BRANCO, SEM ESTOURAR LIMITE DE STRING.
017400*
017500     MOVE WS-CMP-CATEGORIA       TO LKS-PRS-CATEGORIA.
017600     MOVE WS-CMP-TIPO-PRODUTO    TO LKS-PRS-TIPO-PRODUTO.
017700     MOVE WS-CMP-CODIGO          TO LKS-PRS-CODIGO.
017800     MOVE WS-CMP-NOME            TO LKS-PRS-NOME.
017900     MOVE WS-CMP-OBSERVACOES     TO LKS-PRS-OBSERVACOES.
018000*
018100 P200-EXIT.
018200     EXIT.
018300*-----------------------------------------------------------------
018400 P300-CONVERTE-VALOR.
018500*    VALOR CHEGA COMO 6 DIGITOS SEM PONTO DECIMAL - AS DUAS
018600*    ULTIMAS POSICOES SAO OS CENTAVOS (CASA DECIMAL IMPLICITA).
018700*    A REDEFINICAO WS-VALOR-DECIMAL JA FAZ ESSA LEITURA SEM
018800*    NENHUM CALCULO.
018900*    CAMPO EM BRANCO NAO E ERRO (ESTA VALIDACAO E INDEPENDENTE
019000*    DE SCMP0601) - O PRECO FICA ZERADO E O ARQUIVO SEGUE.
019100*
019200     IF WS-CMP-VALOR = SPACES
019300         MOVE ZERO                   TO LKS-PRS-VALOR
019400     ELSE
019500         IF WS-CMP-VALOR NOT NUMERIC
019600             MOVE 2                      TO LKS-PRS-RETORNO
019700             MOVE "VALOR DO ITEM NAO PUDE SER CONVERTIDO"
019800                                         TO LKS-PRS-MENSAGEM-ERRO
019900         ELSE
020000             MOVE WS-VALOR-DECIMAL       TO LKS-PRS-VALOR
020100         END-IF
020200     END-IF.
020300*
020400 P300-EXIT.
020500     EXIT.
020600*-----------------------------------------------------------------
020700 P310-CONVERTE-DIAS-VALIDADE.
020800*    DIAS-VALIDADE E NORMALMENTE UM INTEIRO DE 3 POSICOES. QUANDO
020900*    O CAMPO TRAZ SINAL OU PONTO DECIMAL (TOLERADO POR SCMP0601)
021000*    O PARSE TENTA MASCARAR OS DOIS SIMBOLOS E CONVERTER MESMO
021100*    ASSIM; SE NAO CONSEGUIR, O ARQUIVO E ABORTADO.
021200*
021300     IF WS-CMP-DIAS-VALIDADE IS NUMERIC
021400         MOVE WS-DIAS-INTEIRO        TO LKS-PRS-DIAS-VALIDADE
021500     ELSE
021600         MOVE WS-CMP-DIAS-VALIDADE   TO WS-DIAS-TESTE
021700         MOVE ZEROS                  TO WS-CONTA-PONTO
021800         INSPECT WS-DIAS-TESTE
021900             TALLYING WS-CONTA-PONTO FOR ALL "."
022000         IF WS-DIAS-1A-POSICAO = "+" OR WS-DIAS-1A-POSICAO = "-"
022100             MOVE "0"                TO WS-DIAS-1A-POSICAO
022200         END-IF
022300         IF WS-CONTA-PONTO = 1
022400             INSPECT WS-DIAS-TESTE REPLACING ALL "." BY "0"
022500         END-IF
022600         IF WS-CONTA-PONTO > 1 OR WS-DIAS-TESTE IS NOT NUMERIC
022700             MOVE 2                  TO LKS-PRS-RETORNO
022800             MOVE "DIAS DE VALIDADE NAO PUDE SER CONVERTIDO"
022900                                     TO LKS-PRS-MENSAGEM-ERRO
023000         ELSE
023100             MOVE WS-DIAS-TESTE      TO LKS-PRS-DIAS-VALIDADE
023200         END-IF
023300     END-IF.
023400*
023500 P310-EXIT.
023600     EXIT.
023700*-----------------------------------------------------------------
023800 END PROGRAM SCMP0602.
