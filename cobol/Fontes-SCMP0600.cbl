000100******************************************************************
000200* Author: ANDRE RAFFUL
000300* Installation: DEPARTAMENTO DE COMPRAS - REDE ATACADAO
000400* Date-Written: 04/03/2024
000500* Date-Compiled:
000600* Security: USO INTERNO
000700* Purpose: CARGA POSICIONAL DE PRODUTOS DO ATACADAO - BATCH
000800*-----------------------------------------------------------------
000900* HISTORICO DE ALTERACOES
001000*-----------------------------------------------------------------
001100* 14/06/1987 AR  CHAMADO 0000 - VERSAO INICIAL, CADASTRO DE       CH0000
001200*                PRECOS DE PRODUTOS - CARGA - ROTINA DE ORIGEM.   CH0000  
001300* 22/03/2024 AR  CHAMADO 1182 - INCLUIDA CONFERENCIA DE DIGITO    CH1182  
001400*                VERIFICADOR E RELATORIO DE ERROS DE CARGA.       CH1182  
001500* 08/08/2026 AR  CHAMADO 4410 - REESCRITA COMO ROTINA DE BATCH    CH4410  
001600*                (SEM TELA) PARA A CARGA DO ARQUIVO POSICIONAL    CH4410  
001700*                DE ITENS DO ATACADAO. CHAMA SCMP0601 (VALIDA),   CH4410  
001800*                SCMP0602 (EXTRAI CAMPOS) E SCMP0603 (MAPEIA      CH4410  
001900*                PRODUTO) LINHA A LINHA.                          CH4410  
002000* 08/08/2026 AR  CHAMADO 4410 - VALIDACAO (SCMP0601) E EXTRACAO   CH4410  
002100*                (SCMP0602) SAO INDEPENDENTES: UMA LINHA PODE SER CH4410  
002200*                REJEITADA PELA VALIDACAO E AINDA ASSIM GERAR     CH4410  
002300*                PRODUTO, POIS OS LIMITES MINIMOS DE TAMANHO SAO  CH4410  
002400*                DIFERENTES EM CADA UMA (MANTIDO DE PROPOSITO).   CH4410  
002500* 09/08/2026 LMS CHAMADO 4433 - ERRO FATAL NA EXTRACAO OU NO      CH4433
002600*                MAPEAMENTO ABORTA O ARQUIVO INTEIRO, GRAVANDO    CH4433
002700*                OS TOTAIS PARCIAIS NO ARQUIVO DE CONTROLE ANTES
002800*                DE ENCERRAR - Y2K N/A, ROTINA SEM DATA GRAVADA.
002900* 09/08/2026 LMS CHAMADO 4442 - CORRIGIDA A DATA DE ESCRITA NO    CH4442
003000*                CABECALHO (CONSTAVA A DATA DA REESCRITA DE       CH4442
003100*                CH4410) - Y2K N/A, ROTINA SEM DATA GRAVADA.       CH4442
003200* 09/08/2026 LMS CHAMADO 4443 - ARQUIVO DE CONTROLE E DISPLAY DE  CH4443
003300*                FIM DE JOB PASSARAM A INFORMAR TAMBEM OS NOMES   CH4443
003400*                DOS ARQUIVOS DE ENTRADA E DE SAIDA PROCESSADOS,  CH4443
003500*                ALEM DOS QUATRO TOTAIS - Y2K N/A, SEM DATA.      CH4443
003600*-----------------------------------------------------------------
003700*-----------------------------------------------------------------
003800 IDENTIFICATION DIVISION.
003900*-----------------------------------------------------------------
004000 PROGRAM-ID.    SCMP0600.
004100 AUTHOR.        ANDRE RAFFUL.
004200 INSTALLATION.  DEPARTAMENTO DE COMPRAS - REDE ATACADAO.
004300 DATE-WRITTEN.  14/06/1987.
004400 DATE-COMPILED.
004500 SECURITY.      USO INTERNO.
004600*-----------------------------------------------------------------
004700* LE O ARQUIVO POSICIONAL DE ITENS DO ATACADAO LINHA A LINHA,
004800* VALIDA (SCMP0601), EXTRAI OS CAMPOS (SCMP0602), MAPEIA CADA
004900* LINHA PARA UM REGISTRO DE PRODUTO (SCMP0603), GRAVA O
005000* LISTAO DE PRODUTOS E, AO FINAL, GRAVA E EXIBE OS TOTAIS DE
005100* CONTROLE DA RODADA. UM UNICO ARQUIVO POR EXECUCAO - SEM MENU,
005200* SEM TELA, ACIONADA PELO AGENDADOR DE JOBS.
005300*-----------------------------------------------------------------
005400 ENVIRONMENT DIVISION.
005500*-----------------------------------------------------------------
005600 CONFIGURATION SECTION.
005700 SPECIAL-NAMES.
005800     C01 IS TOP-OF-FORM.
005900*-----------------------------------------------------------------
006000 INPUT-OUTPUT SECTION.
006100 FILE-CONTROL.
006200     SELECT ARQ-ITENS ASSIGN TO "ARQITEN"
006300         ORGANIZATION   IS LINE SEQUENTIAL
006400         FILE STATUS    IS WS-FS-ITENS.
006500*
006600     SELECT ARQ-PRODUTO ASSIGN TO "ARQPROD"
006700         ORGANIZATION   IS LINE SEQUENTIAL
006800         FILE STATUS    IS WS-FS-PRODUTO.
006900*
007000     SELECT ARQ-CONTROLE ASSIGN TO "ARQCTRL"
007100         ORGANIZATION   IS LINE SEQUENTIAL
007200         FILE STATUS    IS WS-FS-CONTROLE.
007300*-----------------------------------------------------------------
007400 DATA DIVISION.
007500*-----------------------------------------------------------------
007600 FILE SECTION.
007700*-----------------------------------------------------------------
007800 FD  ARQ-ITENS
007900     RECORD IS VARYING IN SIZE FROM 1 TO 170 CHARACTERS
008000     DEPENDING ON WS-TAM-LINHA-ITEM.
008100 01  FD-LINHA-ITEM                     PIC X(170).
008200*
008300 FD  ARQ-PRODUTO.
008400 01  FD-LINHA-PRODUTO                  PIC X(108).
008500*
008600 FD  ARQ-CONTROLE.
008700 01  FD-LINHA-CONTROLE                 PIC X(080).
008800*-----------------------------------------------------------------
008900 WORKING-STORAGE SECTION.
009000*-----------------------------------------------------------------
009100 77  WS-FS-ITENS                       PIC X(002).
009200     88 WS-FS-ITENS-OK                 VALUE "00".
009300     88 WS-FS-ITENS-EOF                VALUE "10".
009400*
009500 77  WS-FS-PRODUTO                     PIC X(002).
009600     88 WS-FS-PRODUTO-OK               VALUE "00".
009700*
009800 77  WS-FS-CONTROLE                    PIC X(002).
009900     88 WS-FS-CONTROLE-OK              VALUE "00".
010000*
010100 77  WS-TAM-LINHA-ITEM                 PIC 9(003) COMP.
010200*
010300 01  WS-LINHA-ITEM                     PIC X(170).
010400*
010500 01  WS-LINHA-ITEM-CAMPOS REDEFINES WS-LINHA-ITEM.
010600     05 WS-LI-CATEGORIA                PIC X(002).
010700     05 FILLER                         PIC X(002).
010800     05 WS-LI-TIPO-PRODUTO             PIC X(001).
010900     05 WS-LI-CODIGO                   PIC X(006).
011000     05 FILLER                         PIC X(155).
011100*
011200 01  WS-FLAGS.
011300     05 WS-FIM-DE-ARQUIVO              PIC X(001) VALUE "N".
011400         88 FLAG-EOF                   VALUE "S".
011500     05 WS-ABORTAR-ARQUIVO             PIC X(001) VALUE "N".
011600         88 FLAG-ABORTAR               VALUE "S".
011700     05 FILLER                         PIC X(002).
011800*
011900 01  WS-CONTADORES-RUN.
012000     05 WS-CTL-LIDOS                   PIC 9(007) COMP.
012100     05 WS-CTL-VALIDOS                 PIC 9(007) COMP.
012200     05 WS-CTL-REJEITADOS              PIC 9(007) COMP.
012300     05 WS-CTL-MAPEADOS                PIC 9(007) COMP.
012400     05 FILLER                         PIC X(002).
012500*-----------------------------------------------------------------
012600* AREA DE COMUNICACAO COM SCMP0601 (VALIDA A LINHA)
012700*-----------------------------------------------------------------
012800 01  WS-PARM-VALIDA.
012900     05 WS-VAL-LINHA                   PIC X(170).
013000     05 WS-VAL-TAMANHO                 PIC 9(003) COMP.
013100     05 WS-VAL-RETORNO                 PIC 9(001).
013200         88 WS-VAL-OK                  VALUE 0.
013300     05 WS-VAL-MENSAGEM-ERRO           PIC X(060).
013400     05 FILLER                         PIC X(010).
013500*-----------------------------------------------------------------
013600* AREA DE COMUNICACAO COM SCMP0602 (EXTRAI OS CAMPOS)
013700*-----------------------------------------------------------------
013800 01  WS-PARM-PARSE.
013900     05 WS-PRS-LINHA                   PIC X(170).
014000     05 WS-PRS-TAMANHO                 PIC 9(003) COMP.
014100     05 WS-PRS-RETORNO                 PIC 9(001).
014200         88 WS-PRS-OK                  VALUE 0.
014300         88 WS-PRS-LINHA-CURTA         VALUE 1.
014400         88 WS-PRS-ERRO-NUMERICO       VALUE 2.
014500         88 WS-PRS-LINHA-BRANCA        VALUE 3.
014600     05 WS-PRS-MENSAGEM-ERRO           PIC X(060).
014700     05 WS-PRS-CATEGORIA               PIC X(002).
014800     05 WS-PRS-TIPO-PRODUTO            PIC X(001).
014900     05 WS-PRS-CODIGO                  PIC X(006).
015000     05 WS-PRS-VALOR                   PIC 9(004)V9(002).
015100     05 WS-PRS-DIAS-VALIDADE           PIC 9(003).
015200     05 WS-PRS-NOME                    PIC X(025).
015300     05 WS-PRS-OBSERVACOES             PIC X(050).
015400     05 FILLER                         PIC X(010).
015500*-----------------------------------------------------------------
015600* AREA DE COMUNICACAO COM SCMP0603 (MAPEIA O PRODUTO)
015700*-----------------------------------------------------------------
015800 01  WS-PARM-MAPEIA.
015900     05 WS-MAP-RETORNO                 PIC 9(001).
016000         88 WS-MAP-OK                  VALUE 0.
016100     05 WS-MAP-MENSAGEM-ERRO           PIC X(060).
016200     05 WS-MAP-CODIGO                  PIC X(006).
016300     05 WS-MAP-NOME                    PIC X(025).
016400     05 WS-MAP-CATEGORIA               PIC X(002).
016500     05 WS-MAP-VALOR                   PIC 9(004)V9(002).
016600     05 WS-MAP-ID                      PIC 9(009).
016700     05 WS-MAP-NOME-LIMPO              PIC X(050).
016800     05 WS-MAP-DESCRICAO               PIC X(100).
016900     05 WS-MAP-PRECO                   PIC 9(004)V9(002).
017000     05 WS-MAP-PRECO-PROMOCAO          PIC 9(004)V9(002).
017100     05 WS-MAP-CODIGO-BARRAS           PIC X(013).
017200     05 WS-MAP-ESTOQUE                 PIC 9(005).
017300     05 WS-MAP-IMPORTADO               PIC X(001).
017400     05 WS-MAP-ATIVO                   PIC X(001).
017500     05 WS-MAP-UNIDADE-MEDIDA          PIC X(001).
017600     05 WS-MAP-CATEGORIA-ID            PIC 9(004).
017700     05 WS-MAP-CATEGORIA-NOME          PIC X(020).
017800     05 WS-MAP-IMAGEM                  PIC X(001).
017900     05 FILLER                         PIC X(010).
018000*-----------------------------------------------------------------
018100* LINHA DE DETALHE DO LISTAO DE PRODUTOS (VER REPORTS)
018200*-----------------------------------------------------------------
018300 01  WS-DET-REPORT.
018400     05 WS-DET-ID                      PIC Z(008)9.
018500     05 FILLER                         PIC X(001) VALUE SPACE.
018600     05 WS-DET-NOME                    PIC X(050).
018700     05 FILLER                         PIC X(001) VALUE SPACE.
018800     05 WS-DET-BARRAS                  PIC X(013).
018900     05 FILLER                         PIC X(001) VALUE SPACE.
019000     05 WS-DET-PRECO                   PIC ZZZ9.99.
019100     05 FILLER                         PIC X(001) VALUE SPACE.
019200     05 WS-DET-CATEGORIA-ID            PIC 9(004).
019300     05 FILLER                         PIC X(001) VALUE SPACE.
019400     05 WS-DET-CATEGORIA-NOME          PIC X(020).
019500*
019600 01  WS-DET-REPORT-FLAT REDEFINES WS-DET-REPORT
019700                                       PIC X(108).
019800*-----------------------------------------------------------------
019900* LINHA DO ARQUIVO DE CONTROLE (UM TOTAL POR LINHA)
020000*-----------------------------------------------------------------
020100 01  WS-CTL-LINHA.
020200     05 WS-CTL-ROTULO                  PIC X(030).
020300     05 WS-CTL-VALOR                   PIC ZZZZZZ9.
020400     05 FILLER                         PIC X(043).
020500*
020600 01  WS-CTL-LINHA-FLAT REDEFINES WS-CTL-LINHA
020700                                       PIC X(080).
020800*
020900* LINHA DE CONTROLE COM O NOME DO ARQUIVO PROCESSADO (SEM TOTAL
021000* NUMERICO) - MESMO REGISTRO DE 80 POSICOES DAS LINHAS DE TOTAL.
021100*
021200 01  WS-CTL-LINHA-ARQ.
021300     05 WS-CTL-ARQ-ROTULO              PIC X(030).
021400     05 WS-CTL-ARQ-NOME                PIC X(008).
021500     05 FILLER                         PIC X(042).
021600*
021700 01  WS-CTL-LINHA-ARQ-FLAT REDEFINES WS-CTL-LINHA-ARQ
021800                                       PIC X(080).
021900*-----------------------------------------------------------------
022000*-----------------------------------------------------------------
022100 PROCEDURE DIVISION.
022200*-----------------------------------------------------------------
022300 MAIN-PROCEDURE.
022400*
022500     PERFORM P100-INICIALIZA THRU P100-EXIT.
022600*
022700     IF NOT FLAG-ABORTAR
022800         PERFORM P300-PROCESSA-ARQUIVO THRU P300-EXIT
022900             UNTIL FLAG-EOF OR FLAG-ABORTAR
023000     END-IF.
023100*
023200     PERFORM P600-GRAVA-CONTROLE THRU P600-EXIT.
023300*
023400     PERFORM P900-FIM THRU P900-EXIT.
023500*
023600     STOP RUN.
023700*-----------------------------------------------------------------
023800 P100-INICIALIZA.
023900*
024000     MOVE ZEROS               TO WS-CTL-LIDOS WS-CTL-VALIDOS
024100                                 WS-CTL-REJEITADOS WS-CTL-MAPEADOS.
024200     MOVE "N"                 TO WS-FIM-DE-ARQUIVO WS-ABORTAR-ARQUIVO.
024300*
024400     OPEN INPUT ARQ-ITENS.
024500     IF NOT WS-FS-ITENS-OK
024600         DISPLAY "SCMP0600 - ERRO NA ABERTURA DO ARQUIVO DE "
024700                 "ITENS. FS: " WS-FS-ITENS
024800         SET FLAG-ABORTAR      TO TRUE
024900     END-IF.
025000*
025100     IF NOT FLAG-ABORTAR
025200         OPEN OUTPUT ARQ-PRODUTO
025300         IF NOT WS-FS-PRODUTO-OK
025400             DISPLAY "SCMP0600 - ERRO NA ABERTURA DO ARQUIVO DE "
025500                     "PRODUTOS. FS: " WS-FS-PRODUTO
025600             SET FLAG-ABORTAR  TO TRUE
025700         END-IF
025800     END-IF.
025900*
026000     IF NOT FLAG-ABORTAR
026100         OPEN OUTPUT ARQ-CONTROLE
026200         IF NOT WS-FS-CONTROLE-OK
026300             DISPLAY "SCMP0600 - ERRO NA ABERTURA DO ARQUIVO DE "
026400                     "CONTROLE. FS: " WS-FS-CONTROLE
026500             SET FLAG-ABORTAR  TO TRUE
026600         END-IF
026700     END-IF.
026800*
026900 P100-EXIT.
027000     EXIT.
027100*-----------------------------------------------------------------
027200 P300-PROCESSA-ARQUIVO.
027300*
027400     PERFORM P310-LE-LINHA THRU P310-EXIT.
027500*
027600     IF NOT FLAG-EOF AND NOT FLAG-ABORTAR
027700         ADD 1                      TO WS-CTL-LIDOS
027800         PERFORM P320-VALIDA-LINHA THRU P320-EXIT
027900         PERFORM P330-PARSEIA-LINHA THRU P330-EXIT
028000         IF NOT FLAG-ABORTAR AND WS-PRS-OK
028100             PERFORM P340-MAPEIA-PRODUTO THRU P340-EXIT
028200         END-IF
028300     END-IF.
028400*
028500 P300-EXIT.
028600     EXIT.
028700*-----------------------------------------------------------------
028800 P310-LE-LINHA.
028900*
029000     READ ARQ-ITENS INTO WS-LINHA-ITEM
029100         AT END
029200             SET FLAG-EOF        TO TRUE
029300     END-READ.
029400*
029500     IF NOT FLAG-EOF AND NOT WS-FS-ITENS-OK
029600         DISPLAY "SCMP0600 - ERRO NA LEITURA DO ARQUIVO DE "
029700                 "ITENS. FS: " WS-FS-ITENS
029800         SET FLAG-ABORTAR        TO TRUE
029900     END-IF.
030000*
030100 P310-EXIT.
030200     EXIT.
030300*-----------------------------------------------------------------
030400 P320-VALIDA-LINHA.
030500*    A VALIDACAO (SCMP0601) NUNCA ABORTA O ARQUIVO - SO CONTA A
030600*    LINHA COMO VALIDA OU REJEITADA (VER HISTORICO ACIMA SOBRE A
030700*    INDEPENDENCIA ENTRE VALIDACAO E EXTRACAO).
030800*
030900     MOVE WS-LINHA-ITEM          TO WS-VAL-LINHA.
031000     MOVE WS-TAM-LINHA-ITEM      TO WS-VAL-TAMANHO.
031100*
031200     CALL "SCMP0601" USING WS-PARM-VALIDA.
031300*
031400     IF WS-VAL-OK
031500         ADD 1                   TO WS-CTL-VALIDOS
031600     ELSE
031700         ADD 1                   TO WS-CTL-REJEITADOS
031800         DISPLAY "SCMP0600 - LINHA " WS-CTL-LIDOS
031900                 " REJEITADA (CODIGO " WS-LI-CODIGO "): "
032000                 WS-VAL-MENSAGEM-ERRO
032100     END-IF.
032200*
032300 P320-EXIT.
032400     EXIT.
032500*-----------------------------------------------------------------
032600 P330-PARSEIA-LINHA.
032700*    ERRO NA EXTRACAO (LINHA CURTA OU CAMPO NUMERICO INVALIDO) E
032800*    FATAL PARA O ARQUIVO INTEIRO. LINHA EM BRANCO SO PULA A
032900*    LINHA (WS-PRS-RETORNO = 3), SEM GERAR PRODUTO E SEM ERRO.
033000*
033100     MOVE WS-LINHA-ITEM          TO WS-PRS-LINHA.
033200     MOVE WS-TAM-LINHA-ITEM      TO WS-PRS-TAMANHO.
033300*
033400     CALL "SCMP0602" USING WS-PARM-PARSE.
033500*
033600     IF WS-PRS-LINHA-CURTA OR WS-PRS-ERRO-NUMERICO
033700         DISPLAY "SCMP0600 - ERRO FATAL NA LINHA " WS-CTL-LIDOS
033800                 ": " WS-PRS-MENSAGEM-ERRO
033900         SET FLAG-ABORTAR        TO TRUE
034000     END-IF.
034100*
034200 P330-EXIT.
034300     EXIT.
034400*-----------------------------------------------------------------
034500 P340-MAPEIA-PRODUTO.
034600*
034700     MOVE WS-PRS-CODIGO          TO WS-MAP-CODIGO.
034800     MOVE WS-PRS-NOME            TO WS-MAP-NOME.
034900     MOVE WS-PRS-CATEGORIA       TO WS-MAP-CATEGORIA.
035000     MOVE WS-PRS-VALOR           TO WS-MAP-VALOR.
035100*
035200     CALL "SCMP0603" USING WS-PARM-MAPEIA.
035300*
035400     IF WS-MAP-OK
035500         ADD 1                   TO WS-CTL-MAPEADOS
035600         PERFORM P350-GRAVA-DETALHE THRU P350-EXIT
035700     ELSE
035800         DISPLAY "SCMP0600 - ERRO FATAL NO MAPEAMENTO DA LINHA "
035900                 WS-CTL-LIDOS ": " WS-MAP-MENSAGEM-ERRO
036000         SET FLAG-ABORTAR        TO TRUE
036100     END-IF.
036200*
036300 P340-EXIT.
036400     EXIT.
036500*-----------------------------------------------------------------
036600 P350-GRAVA-DETALHE.
036700*
036800     MOVE SPACES                 TO WS-DET-REPORT-FLAT.
036900     MOVE WS-MAP-ID              TO WS-DET-ID.
037000     MOVE WS-MAP-NOME-LIMPO      TO WS-DET-NOME.
037100     MOVE WS-MAP-CODIGO-BARRAS   TO WS-DET-BARRAS.
037200     MOVE WS-MAP-PRECO           TO WS-DET-PRECO.
037300     MOVE WS-MAP-CATEGORIA-ID    TO WS-DET-CATEGORIA-ID.
037400     MOVE WS-MAP-CATEGORIA-NOME  TO WS-DET-CATEGORIA-NOME.
037500*
037600     WRITE FD-LINHA-PRODUTO      FROM WS-DET-REPORT.
037700*
037800     IF NOT WS-FS-PRODUTO-OK
037900         DISPLAY "SCMP0600 - ERRO NA GRAVACAO DO ARQUIVO DE "
038000                 "PRODUTOS. FS: " WS-FS-PRODUTO
038100         SET FLAG-ABORTAR        TO TRUE
038200     END-IF.
038300*
038400 P350-EXIT.
038500     EXIT.
038600*-----------------------------------------------------------------
038700 P600-GRAVA-CONTROLE.
038800*    QUATRO LINHAS DE TOTAL MAIS DUAS LINHAS COM O NOME DOS
038900*    ARQUIVOS DE ENTRADA E DE SAIDA PROCESSADOS, GRAVADAS MESMO
039000*    QUANDO O ARQUIVO FOI ABORTADO NO MEIO (TOTAIS PARCIAIS ATE
039100*    O PONTO DA INTERRUPCAO).
039200*
039300     IF WS-FS-CONTROLE-OK
039400         MOVE "LINHAS LIDAS................:" TO WS-CTL-ROTULO
039500         MOVE WS-CTL-LIDOS       TO WS-CTL-VALOR
039600         WRITE FD-LINHA-CONTROLE FROM WS-CTL-LINHA-FLAT
039700*
039800         MOVE "REGISTROS VALIDOS...........:" TO WS-CTL-ROTULO
039900         MOVE WS-CTL-VALIDOS     TO WS-CTL-VALOR
040000         WRITE FD-LINHA-CONTROLE FROM WS-CTL-LINHA-FLAT
040100*
040200         MOVE "REGISTROS REJEITADOS........:" TO WS-CTL-ROTULO
040300         MOVE WS-CTL-REJEITADOS  TO WS-CTL-VALOR
040400         WRITE FD-LINHA-CONTROLE FROM WS-CTL-LINHA-FLAT
040500*
040600         MOVE "PRODUTOS MAPEADOS...........:" TO WS-CTL-ROTULO
040700         MOVE WS-CTL-MAPEADOS    TO WS-CTL-VALOR
040800         WRITE FD-LINHA-CONTROLE FROM WS-CTL-LINHA-FLAT
040900*
041000         MOVE "ARQUIVO DE ENTRADA..........:" TO WS-CTL-ARQ-ROTULO
041100         MOVE "ARQITEN "              TO WS-CTL-ARQ-NOME
041200         WRITE FD-LINHA-CONTROLE FROM WS-CTL-LINHA-ARQ-FLAT
041300*
041400         MOVE "ARQUIVO DE SAIDA............:" TO WS-CTL-ARQ-ROTULO
041500         MOVE "ARQPROD "              TO WS-CTL-ARQ-NOME
041600         WRITE FD-LINHA-CONTROLE FROM WS-CTL-LINHA-ARQ-FLAT
041700     END-IF.
041800*
041900     DISPLAY "SCMP0600 - LINHAS LIDAS.........: " WS-CTL-LIDOS.
042000     DISPLAY "SCMP0600 - REGISTROS VALIDOS....: " WS-CTL-VALIDOS.
042100     DISPLAY "SCMP0600 - REGISTROS REJEITADOS.: " WS-CTL-REJEITADOS.
042200     DISPLAY "SCMP0600 - PRODUTOS MAPEADOS....: " WS-CTL-MAPEADOS.
042300     DISPLAY "SCMP0600 - ARQUIVO DE ENTRADA...: ARQITEN".
042400     DISPLAY "SCMP0600 - ARQUIVO DE SAIDA.....: ARQPROD".
042500*
042600 P600-EXIT.
042700     EXIT.
042800*-----------------------------------------------------------------
042900 P900-FIM.
043000*
043100     CLOSE ARQ-ITENS.
043200     CLOSE ARQ-PRODUTO.
043300     CLOSE ARQ-CONTROLE.
043400*
043500 P900-EXIT.
043600     EXIT.
043700*-----------------------------------------------------------------
043800 END PROGRAM SCMP0600.
